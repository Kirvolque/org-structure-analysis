000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NE42RP01                                   *
000400*                                                                *
000500* DESCRIPCION:  LAYOUT DE UNA LINEA DEL REPORTE DE EXCEPCIONES   *
000600*               DE LA AUDITORIA DE ESTRUCTURA ORGANICA.         *
000700*                                                                *
000800* -------------------------------------------------------------- *
000900*                                                                *
001000*           LONGITUD : 117 POSICIONES.                          *
001100*           PREFIJO  : RP01.                                    *
001200*                                                                *
001300******************************************************************
001400* 12/02/2024 RVERA    NE42-0004  VERSION INICIAL.                  *
001500******************************************************************
001600     05  NE42RP01.
001700         10  RP01-EMP-ID                   PIC 9(06).
001800         10  RP01-FIRST-NAME                PIC X(20).
001900         10  RP01-LAST-NAME                 PIC X(20).
002000         10  RP01-ISSUE-TEXT                PIC X(60).
002100         10  RP01-DISCREPANCY-SW            PIC X(01).
002200             88  RP01-88-NO-DISCREPANCY             VALUE 'N'.
002300             88  RP01-88-HAS-DISCREPANCY            VALUE 'Y'.
002400         10  RP01-DISCREPANCY               PIC S9(09)V9(04)
002500                                             COMP-3.
002600         10  FILLER                         PIC X(03).
002700
002800
