000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NE42HQ01                                   *
000400*                                                                *
000500* DESCRIPCION:  AREA DE COMUNICACION PARA LA RUTINA DE ACCESO    *
000600*               A LA JERARQUIA GERENCIAL (NE42HI01).            *
000700*               HQ01-OPCION SELECCIONA LA OPERACION IGUAL QUE EL *
000800*               ESQUEMA DE OPCION USADO EN LAS RUTINAS CRUD.     *
000900*                                                                *
001000* -------------------------------------------------------------- *
001100*                                                                *
001200*           LONGITUD : 076 POSICIONES.                          *
001300*           PREFIJO  : HQ01.                                    *
001400*                                                                *
001500******************************************************************
001600* 08/02/2024 RVERA    NE42-0002  VERSION INICIAL.                *
001700* 14/05/2024 RVERA    NE42-0014  AGREGADO HQ01-FOUND-SW.          *
001800******************************************************************
001900     05  NE42HQ01.
002000         10  HQ01-OPCION                   PIC X(01).
002100             88  HQ01-88-LOOKUP                    VALUE 'L'.
002200             88  HQ01-88-SUBORDINATES               VALUE 'S'.
002300             88  HQ01-88-MANAGER-CHAIN              VALUE 'M'.
002400         10  HQ01-EMP-ID                    PIC 9(06).
002500* 14/05/2024 RVERA  NE42-0014 HQ01-FOUND-SW ADDED.                NE420014
002600         10  HQ01-FOUND-SW                  PIC X(01).
002700             88  HQ01-88-FOUND                      VALUE 'Y'.
002800             88  HQ01-88-NOT-FOUND                  VALUE 'N'.
002900         10  HQ01-FOUND-EMP.
003000             15  HQ01-FIRST-NAME            PIC X(20).
003100             15  HQ01-LAST-NAME             PIC X(20).
003200             15  HQ01-SALARY                PIC S9(09)V9(02)
003300                                             COMP-3.
003400             15  HQ01-MANAGER-ID            PIC 9(06).
003500         10  HQ01-SUBORD-COUNT              PIC S9(04) COMP.
003600         10  HQ01-SUBORD-SALARY-TOTAL       PIC S9(09)V9(02)
003700                                             COMP-3.
003800         10  HQ01-CHAIN-COUNT               PIC S9(04) COMP.
003900         10  FILLER                         PIC X(06).
004000
004100
