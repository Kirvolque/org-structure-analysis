000100******************************************************************
000200* NOMBRE DEL OBJETO:  NE42TB01.                                  *
000300*                                                                *
000400* DESCRIPCION: TABLA EN MEMORIA CON EL MAESTRO DE EMPLEADOS      *
000500*              LEIDO DE NE42EM01, EN EL ORDEN DE LECTURA DEL     *
000600*              ARCHIVO.  COMPARTIDA ENTRE FINALB42 Y NE42HI01.   *
000700*                                                                *
000800* -------------------------------------------------------------- *
000900*                                                                *
001000*           LONGITUD : VARIABLE (OCCURS DEPENDING ON).          *
001100*           PREFIJO  : TB01.                                    *
001200*                                                                *
001300******************************************************************
001400* 06/02/2024 RVERA    NE42-0001  VERSION INICIAL.                *
001500* 22/03/2024 JOLMOS   NE42-0009  SUBIDO EL LIMITE DE 0999 A 9999  *
001600*                                EMPLEADOS POR PEDIDO DE RRHH.   *
001700******************************************************************
001800     05  NE42TB01.
001900         10  TB01-EMP-COUNT                PIC S9(04) COMP.
002000* 22/03/2024 JOLMOS  NE42-0009 RAISED FROM 999 TO 9999.           NE420009
002100         10  TB01-EMPLOYEE OCCURS 0001 TO 9999 TIMES
002200                          DEPENDING ON TB01-EMP-COUNT
002300                          INDEXED BY TB01-IX.
002400             15  TB01-EMP-ID               PIC 9(06).
002500             15  TB01-FIRST-NAME           PIC X(20).
002600             15  TB01-LAST-NAME            PIC X(20).
002700             15  TB01-SALARY               PIC S9(09)V9(02)
002800                                            COMP-3.
002900             15  TB01-MANAGER-ID           PIC 9(06).
003000             15  TB01-HAS-MANAGER          PIC X(01).
003100                 88  TB01-88-NO-MANAGER            VALUE 'N'.
003200                 88  TB01-88-HAS-MANAGER           VALUE 'Y'.
003300             15  FILLER                    PIC X(17).
003400
003500
