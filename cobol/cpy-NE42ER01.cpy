000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NE42ER01                                   *
000400*                                                                *
000500* DESCRIPCION:  AREA DE COMUNICACION PARA INFORMACION DE ERRORES *
000600*               DE LA AUDITORIA DE ESTRUCTURA ORGANICA.         *
000700*                                                                *
000800* -------------------------------------------------------------- *
000900*                                                                *
001000*           LONGITUD : 097 POSICIONES.                          *
001100*           PREFIJO  : ER01.                                    *
001200*                                                                *
001300******************************************************************
001400* 06/02/2024 RVERA    NE42-0001  VERSION INICIAL.                  *
001500* 03/06/2024 JOLMOS   NE42-0017  ER01-MENSAJE AMPLIADO A X(60)     *
001600*                                PARA EL TEXTO COMPLETO DEL      *
001700*                                ERROR DE CICLO EN LA JERARQUIA. *
001800******************************************************************
001900     05  NE42ER01.
002000         10  ER01-COD-RET                  PIC X(02).
002100             88  ER01-88-OK                         VALUE '00'.
002200             88  ER01-88-WARNING                    VALUE '10'.
002300             88  ER01-88-ERROR                      VALUE '20'.
002400         10  ER01-PROGRAMA                  PIC X(08).
002500         10  ER01-COD-ERROR                 PIC X(07).
002600             88  ER01-88-NO-ENCONTRADO      VALUE 'NEE4001'.
002700             88  ER01-88-CICLO-JERARQ       VALUE 'NEE4002'.
002800             88  ER01-88-ENCABEZADO-INV     VALUE 'NEE4003'.
002900             88  ER01-88-LINEA-INVALIDA     VALUE 'NEE4004'.
003000         10  ER01-VAR1-ERROR                PIC X(20).
003100* 03/06/2024 JOLMOS  NE42-0017 WIDENED TO X(60).                  NE420017
003200         10  ER01-MENSAJE                   PIC X(60).
003300
003400
