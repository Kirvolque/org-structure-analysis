000100*****************************************************************
000200* Program name:    NE42HI01.                                   *
000300* Original author: HVILLAR.                                    *
000400*                                                               *
000500* Maintenence Log                                               *
000600* Date       Author        Maintenance Requirement.             *
000700* ---------- ------------  -------------------------------------*
000800* 18/03/1987 HVILLAR       NE42-0000 Original version.  Employee *
000900*                          data access routine for DSN81010.EMP  *
001000*                          via DB2 CRUD calls from the personnel  *
001100*                          online system.                        *
001200* 30/11/1999 PDIAZ         NE42-0099 Y2K REVIEW - DATE-WRITTEN  *
001300*                          AND ALL WORKING DATE FIELDS CHECKED.  *
001400*                          NO 2-DIGIT YEAR FIELDS FOUND IN THIS  *
001500*                          PROGRAM.  NO CHANGE REQUIRED.         *
001600* 08/02/2024 RVERA         NE42-0002 Rewritten version. Splits *
001700*                          the old CRUD-EMP data access shape    *
001800*                          off from DB2 and onto the in-memory   *
001900*                          employee table built by FINALB42.     *
002000* 22/03/2024 JOLMOS        NE42-0009 Table limit raised to 9999  *
002100*                          employees to match NE42TB01.          *
002200* 03/06/2024 JOLMOS        NE42-0017 Added the 1000-level depth *
002300*                          guard on the manager-chain walk so a  *
002400*                          bad file can not spin the job.        *
002500* 11/09/2024 RVERA         NE42-0022 UPSI-0 trace switch added  *
002600*                          for the batch window support desk.   *
002700*****************************************************************
002800*                                                               *
002900*          I D E N T I F I C A T I O N  D I V I S I O N         *
003000*                                                               *
003100*****************************************************************
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID.  NE42HI01.
003400 AUTHOR. H. VILLARREAL.
003500 INSTALLATION. IBM Z/OS.
003600 DATE-WRITTEN. 18/03/1987.
003700 DATE-COMPILED. 18/03/1987.
003800 SECURITY. CONFIDENTIAL.
003900*****************************************************************
004000*                                                               *
004100*             E N V I R O N M E N T   D I V I S I O N           *
004200*                                                               *
004300*****************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     UPSI-0 IS SW-TRACE-SWITCH
004800                ON STATUS IS SW-TRACE-ON
004900                OFF STATUS IS SW-TRACE-OFF.
005000*****************************************************************
005100*                                                               *
005200*                      D A T A   D I V I S I O N                *
005300*                                                               *
005400*****************************************************************
005500 DATA DIVISION.
005600 WORKING-STORAGE SECTION.
005700*****************************************************************
005800*                    DEFINICION DE CONSTANTES                   *
005900*****************************************************************
006000 01  CT-CONSTANTES.
006100     05 CT-RUTINA                  PIC X(08) VALUE 'NE42HI01'.
006200     05 CT-CERO                    PIC S9(04) COMP VALUE ZERO.
006300     05 CT-UNO                     PIC S9(04) COMP VALUE 1.
006400     05 CT-MAX-CADENA              PIC S9(04) COMP VALUE 1000.
006500*****************************************************************
006600*                    DEFINICION DE SWITCHES                     *
006700*****************************************************************
006800 01  SW-SWITCHES.
006900     05 SW-VISITED-FOUND           PIC X(01) VALUE 'N'.
007000        88 SW-88-VISITED-FOUND              VALUE 'Y'.
007100     05 SW-LOOKUP-FOUND            PIC X(01) VALUE 'N'.
007200        88 SW-88-LOOKUP-FOUND                VALUE 'Y'.
007300     05 SW-CHAIN-DONE              PIC X(01) VALUE 'N'.
007400        88 SW-88-CHAIN-DONE                  VALUE 'Y'.
007500*****************************************************************
007600*                    DEFINICION DE VARIABLES.                   *
007700*****************************************************************
007800 01  WS-VARIABLES.
007900     05 WS-CURRENT-MGR-ID          PIC 9(06).
008000     05 WS-CURRENT-MGR-ID-X REDEFINES WS-CURRENT-MGR-ID
008100                                    PIC X(06).
008200     05 WS-FOUND-MANAGER-ID        PIC 9(06).
008300     05 WS-FOUND-HAS-MANAGER       PIC X(01).
008400        88 WS-88-FOUND-NO-MANAGER           VALUE 'N'.
008500*****************************************************************
008600*          AREA DE TRAZA PARA EL SWITCH UPSI-0 DE SOPORTE       *
008700*****************************************************************
008800 01  WS-TRACE-AREA.
008900     05 WS-TRACE-EMP-ID            PIC 9(06).
009000     05 WS-TRACE-EMP-ID-ED REDEFINES WS-TRACE-EMP-ID
009100                                    PIC ZZZZZ9.
009200     05 WS-TRACE-SUBORD-COUNT      PIC 9(04).
009300     05 WS-TRACE-SUBORD-COUNT-ED REDEFINES WS-TRACE-SUBORD-COUNT
009400                                    PIC ZZZ9.
009500     05 WS-TRACE-CHAIN-COUNT       PIC 9(04).
009600     05 WS-TRACE-CHAIN-COUNT-ED REDEFINES WS-TRACE-CHAIN-COUNT
009700                                    PIC ZZZ9.
009800*****************************************************************
009900*     TABLA DE IDS VISITADOS PARA DETECTAR CICLOS EN LA CADENA   *
010000*****************************************************************
010100 01  WS-VISITED-TABLE.
010200     05 WS-VISITED-COUNT           PIC S9(04) COMP.
010300     05 WS-VISITED-ID OCCURS 1 TO 1001 TIMES
010400                       DEPENDING ON WS-VISITED-COUNT
010500                       INDEXED BY WS-VISITED-IX
010600                                    PIC 9(06).
010700*****************************************************************
010800*                     DEFINICION DE LINKAGE                     *
010900*****************************************************************
011000 LINKAGE SECTION.
011100 01  LK-NE42TB01.
011200     COPY NE42TB01.
011300 01  LK-NE42HQ01.
011400     COPY NE42HQ01.
011500 01  LK-NE42ER01.
011600     COPY NE42ER01.
011700*****************************************************************
011800*                                                               *
011900*              P R O C E D U R E   D I V I S I O N              *
012000*                                                               *
012100*****************************************************************
012200 PROCEDURE DIVISION USING LK-NE42TB01 LK-NE42HQ01 LK-NE42ER01.
012300*****************************************************************
012400*                        0000-MAINLINE                          *
012500*****************************************************************
012600 0000-MAINLINE.
012700     PERFORM 1000-INICIO
012800        THRU 1000-INICIO-EXIT
012900     PERFORM 2000-PROCESO
013000        THRU 2000-PROCESO-EXIT
013100     PERFORM 3000-FIN.
013200*****************************************************************
013300*                         1000-INICIO                           *
013400*****************************************************************
013500 1000-INICIO.
013600     SET ER01-88-OK               TO TRUE
013700     SET HQ01-88-NOT-FOUND        TO TRUE
013800     MOVE CT-CERO                 TO HQ01-SUBORD-COUNT
013900     MOVE CT-CERO                 TO HQ01-CHAIN-COUNT
014000     MOVE ZERO                    TO HQ01-SUBORD-SALARY-TOTAL.
014100 1000-INICIO-EXIT.
014200     EXIT.
014300*****************************************************************
014400*                        2000-PROCESO                           *
014500*****************************************************************
014600 2000-PROCESO.
014700     EVALUATE TRUE
014800         WHEN HQ01-88-LOOKUP
014900              PERFORM 2100-LOOKUP-EMPLOYEE
015000                 THRU 2100-LOOKUP-EMPLOYEE-EXIT
015100         WHEN HQ01-88-SUBORDINATES
015200              PERFORM 2200-FIND-SUBORDINATES
015300                 THRU 2200-FIND-SUBORDINATES-EXIT
015400         WHEN HQ01-88-MANAGER-CHAIN
015500              PERFORM 2300-WALK-MANAGER-CHAIN
015600                 THRU 2300-WALK-MANAGER-CHAIN-EXIT
015700         WHEN OTHER
015800              SET ER01-88-ERROR       TO TRUE
015900              MOVE CT-RUTINA          TO ER01-PROGRAMA
016000              MOVE 'Invalid HQ01-OPCION value received.'
016100                                      TO ER01-MENSAJE
016200     END-EVALUATE
016300* 11/09/2024 RVERA  NE42-0022 UPSI-0 TRACE SWITCH ADDED.          NE420022
016400     IF SW-TRACE-ON
016500        PERFORM 9500-TRACE-DISPLAY
016600           THRU 9500-TRACE-DISPLAY-EXIT
016700     END-IF.
016800 2000-PROCESO-EXIT.
016900     EXIT.
017000*****************************************************************
017100*   2100-LOOKUP-EMPLOYEE - BUSCA UN EMPLEADO POR HQ01-EMP-ID     *
017200*****************************************************************
017300 2100-LOOKUP-EMPLOYEE.
017400     SET HQ01-88-NOT-FOUND          TO TRUE
017500     SET TB01-IX                    TO 1
017600     SEARCH TB01-EMPLOYEE
017700         AT END
017800            CONTINUE
017900         WHEN TB01-EMP-ID (TB01-IX) EQUAL HQ01-EMP-ID
018000            SET HQ01-88-FOUND          TO TRUE
018100            MOVE TB01-FIRST-NAME (TB01-IX) TO HQ01-FIRST-NAME
018200            MOVE TB01-LAST-NAME  (TB01-IX) TO HQ01-LAST-NAME
018300            MOVE TB01-SALARY     (TB01-IX) TO HQ01-SALARY
018400            MOVE TB01-MANAGER-ID (TB01-IX) TO HQ01-MANAGER-ID
018500     END-SEARCH.
018600 2100-LOOKUP-EMPLOYEE-EXIT.
018700     EXIT.
018800*****************************************************************
018900*   2200-FIND-SUBORDINATES - RECORRE TODA LA TABLA SUMANDO LOS   *
019000*                             SALARIOS DE LOS SUBORDINADOS       *
019100*                             DIRECTOS DE HQ01-EMP-ID            *
019200*****************************************************************
019300 2200-FIND-SUBORDINATES.
019400     MOVE CT-CERO                   TO HQ01-SUBORD-COUNT
019500     MOVE ZERO                      TO HQ01-SUBORD-SALARY-TOTAL
019600     PERFORM 2210-TEST-SUBORDINATE
019700        THRU 2210-TEST-SUBORDINATE-EXIT
019800        VARYING TB01-IX FROM 1 BY 1
019900           UNTIL TB01-IX GREATER TB01-EMP-COUNT.
020000 2200-FIND-SUBORDINATES-EXIT.
020100     EXIT.
020200 2210-TEST-SUBORDINATE.
020300     IF TB01-88-HAS-MANAGER (TB01-IX)
020400        AND TB01-MANAGER-ID (TB01-IX) EQUAL HQ01-EMP-ID
020500           ADD 1 TO HQ01-SUBORD-COUNT
020600           ADD TB01-SALARY (TB01-IX) TO HQ01-SUBORD-SALARY-TOTAL
020700     END-IF.
020800 2210-TEST-SUBORDINATE-EXIT.
020900     EXIT.
021000*****************************************************************
021100*  2300-WALK-MANAGER-CHAIN - SUBE DE MANAGER EN MANAGER DESDE    *
021200*                            HQ01-EMP-ID HASTA LA CIMA,          *
021300*                            CONTANDO NIVELES Y DETECTANDO       *
021400*                            CICLOS EN LA JERARQUIA.             *
021500*****************************************************************
021600* 03/06/2024 JOLMOS  NE42-0017 1000-LEVEL DEPTH GUARD ADDED       NE420017
021700*                    SO A BAD FILE CAN NOT SPIN THE JOB.
021800 2300-WALK-MANAGER-CHAIN.
021900     MOVE CT-CERO                   TO HQ01-CHAIN-COUNT
022000     MOVE CT-UNO                    TO WS-VISITED-COUNT
022100     MOVE HQ01-EMP-ID               TO WS-CURRENT-MGR-ID
022200     MOVE WS-CURRENT-MGR-ID         TO WS-VISITED-ID (1)
022300     SET SW-88-CHAIN-DONE           TO FALSE
022400     MOVE 'N'                       TO SW-CHAIN-DONE
022500     PERFORM 2310-CLIMB-ONE-LEVEL
022600        THRU 2310-CLIMB-ONE-LEVEL-EXIT
022700        UNTIL SW-88-CHAIN-DONE OR ER01-88-ERROR.
022800 2300-WALK-MANAGER-CHAIN-EXIT.
022900     EXIT.
023000 2310-CLIMB-ONE-LEVEL.
023100     MOVE 'N'                       TO SW-LOOKUP-FOUND
023200     SET TB01-IX                    TO 1
023300     SEARCH TB01-EMPLOYEE
023400         AT END
023500            CONTINUE
023600         WHEN TB01-EMP-ID (TB01-IX) EQUAL WS-CURRENT-MGR-ID
023700            SET SW-88-LOOKUP-FOUND      TO TRUE
023800            MOVE TB01-MANAGER-ID (TB01-IX)  TO WS-FOUND-MANAGER-ID
023900            MOVE TB01-HAS-MANAGER (TB01-IX) TO WS-FOUND-HAS-MANAGER
024000     END-SEARCH
024100     IF NOT SW-88-LOOKUP-FOUND
024200        SET ER01-88-ERROR              TO TRUE
024300        SET ER01-88-NO-ENCONTRADO      TO TRUE
024400        MOVE CT-RUTINA                 TO ER01-PROGRAMA
024500        MOVE WS-CURRENT-MGR-ID-X       TO ER01-VAR1-ERROR
024600        STRING 'Employee with ID '     DELIMITED BY SIZE
024700               WS-CURRENT-MGR-ID       DELIMITED BY SIZE
024800               ' not found.'           DELIMITED BY SIZE
024900           INTO ER01-MENSAJE
025000     ELSE
025100        IF WS-88-FOUND-NO-MANAGER
025200           SET SW-88-CHAIN-DONE           TO TRUE
025300        ELSE
025400           MOVE WS-FOUND-MANAGER-ID       TO WS-CURRENT-MGR-ID
025500           PERFORM 2320-CHECK-VISITED
025600              THRU 2320-CHECK-VISITED-EXIT
025700           IF SW-88-VISITED-FOUND
025800              SET ER01-88-ERROR           TO TRUE
025900              SET ER01-88-CICLO-JERARQ    TO TRUE
026000              MOVE CT-RUTINA              TO ER01-PROGRAMA
026100              MOVE 'Circular relationships in the managerial '
026200              &    'hierarchy.'           TO ER01-MENSAJE
026300           ELSE
026400              IF WS-VISITED-COUNT GREATER CT-MAX-CADENA
026500                 SET ER01-88-ERROR         TO TRUE
026600                 MOVE CT-RUTINA            TO ER01-PROGRAMA
026700                 MOVE 'Manager chain exceeds 1000 levels.'
026800                                           TO ER01-MENSAJE
026900              ELSE
027000                 ADD 1 TO WS-VISITED-COUNT
027100                 MOVE WS-CURRENT-MGR-ID TO
027200                      WS-VISITED-ID (WS-VISITED-COUNT)
027300                 ADD 1 TO HQ01-CHAIN-COUNT
027400              END-IF
027500           END-IF
027600        END-IF
027700     END-IF.
027800 2310-CLIMB-ONE-LEVEL-EXIT.
027900     EXIT.
028000 2320-CHECK-VISITED.
028100     MOVE 'N'                       TO SW-VISITED-FOUND
028200     SET WS-VISITED-IX              TO 1
028300     SEARCH WS-VISITED-ID
028400         AT END
028500            CONTINUE
028600         WHEN WS-VISITED-ID (WS-VISITED-IX) EQUAL
028700              WS-CURRENT-MGR-ID
028800            SET SW-88-VISITED-FOUND     TO TRUE
028900     END-SEARCH.
029000 2320-CHECK-VISITED-EXIT.
029100     EXIT.
029200*****************************************************************
029300*       9500-TRACE-DISPLAY - TRAZA PARA SOPORTE DEL BATCH        *
029400*****************************************************************
029500 9500-TRACE-DISPLAY.
029600     MOVE HQ01-EMP-ID               TO WS-TRACE-EMP-ID
029700     MOVE HQ01-SUBORD-COUNT         TO WS-TRACE-SUBORD-COUNT
029800     MOVE HQ01-CHAIN-COUNT          TO WS-TRACE-CHAIN-COUNT
029900     DISPLAY 'NE42HI01 - EMP ' WS-TRACE-EMP-ID-ED
030000             ' SUBORD ' WS-TRACE-SUBORD-COUNT-ED
030100             ' CHAIN '  WS-TRACE-CHAIN-COUNT-ED.
030200 9500-TRACE-DISPLAY-EXIT.
030300     EXIT.
030400*****************************************************************
030500*                           3000-FIN                            *
030600*****************************************************************
030700 3000-FIN.
030800     GOBACK.
030900
031000
