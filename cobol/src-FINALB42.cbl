000100*****************************************************************
000200* Program name:    FINALB42.                                   *
000300* Original author: HVILLAR.                                    *
000400*                                                               *
000500* Maintenence Log                                               *
000600* Date       Author        Maintenance Requirement.             *
000700* ---------- ------------  -------------------------------------*
000800* 16/03/1987 HVILLAR       NE42-0000 Original version.  Reads   *
000900*                          the employee master extract and      *
001000*                          lists each manager's span of control  *
001100*                          for the personnel department.         *
001200* 30/11/1999 PDIAZ         NE42-0099 Y2K REVIEW - DATE-WRITTEN  *
001300*                          AND ALL WORKING DATE FIELDS CHECKED.  *
001400*                          NO 2-DIGIT YEAR FIELDS FOUND IN THIS  *
001500*                          PROGRAM.  NO CHANGE REQUIRED.         *
001600* 05/02/2024 RVERA         NE42-0001 Rewritten for the new    *
001700*                          HRIS organization audit project.      *
001800*                          Builds the manager hierarchy in       *
001900*                          memory and writes the organization    *
002000*                          exception report in place of the old  *
002100*                          span-of-control listing.               *
002200* 06/02/2024 RVERA         NE42-0001 Header column mapping made *
002300*                          order-independent per HRIS request - *
002400*                          their extract does not always put    *
002500*                          the columns in the same order.       *
002600* 22/03/2024 JOLMOS        NE42-0009 Employee table limit moved *
002700*                          from NE42TB01, raised to 9999.        *
002800* 14/05/2024 RVERA         NE42-0014 Manager id of zero now   *
002900*                          treated the same as a blank manager   *
003000*                          id (top of the org chart).            *
003100* 03/06/2024 JOLMOS        NE42-0017 Added the not-found and    *
003200*                          circular-hierarchy aborts raised by   *
003300*                          NE42HI01 on a bad manager id chain.   *
003400* 11/09/2024 RVERA         NE42-0022 UPSI-0 trace switch added  *
003500*                          for the batch window support desk.   *
003600*****************************************************************
003700*                                                               *
003800*          I D E N T I F I C A T I O N  D I V I S I O N         *
003900*                                                               *
004000*****************************************************************
004100 IDENTIFICATION DIVISION.
004200 PROGRAM-ID.  FINALB42.
004300 AUTHOR. H. VILLARREAL.
004400 INSTALLATION. IBM Z/OS.
004500 DATE-WRITTEN. 16/03/1987.
004600 DATE-COMPILED. 16/03/1987.
004700 SECURITY. CONFIDENTIAL.
004800*****************************************************************
004900*                                                               *
005000*             E N V I R O N M E N T   D I V I S I O N           *
005100*                                                               *
005200*****************************************************************
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     UPSI-0 IS SW-TRACE-SWITCH
005700                ON STATUS IS SW-TRACE-ON
005800                OFF STATUS IS SW-TRACE-OFF
005900     CLASS DIGITOS-VALIDOS IS '0123456789'.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT EMPLOYEE-FILE  ASSIGN       TO EMPIN
006300                            ORGANIZATION IS LINE SEQUENTIAL
006400                            FILE STATUS  IS SW-FILE-STATUS.
006500     SELECT REPORT-FILE    ASSIGN       TO RPTOUT
006600                            ORGANIZATION IS LINE SEQUENTIAL
006700                            FILE STATUS  IS SW-FILE-STATUS.
006800*****************************************************************
006900*                                                               *
007000*                      D A T A   D I V I S I O N                *
007100*                                                               *
007200*****************************************************************
007300 DATA DIVISION.
007400 FILE SECTION.
007500 FD  EMPLOYEE-FILE.
007600 01  WS-EMP-LINE                       PIC X(200).
007700 FD  REPORT-FILE.
007800 01  WS-PRINT-LINE                     PIC X(166).
007900 WORKING-STORAGE SECTION.
008000*****************************************************************
008100*                    DEFINICION DE CONSTANTES                   *
008200*****************************************************************
008300 01  CT-CONSTANTES.
008400     05 CT-RUTINA                  PIC X(08) VALUE 'FINALB42'.
008500     05 CT-CERO                    PIC S9(04) COMP VALUE ZERO.
008600     05 CT-UNO                     PIC S9(04) COMP VALUE 1.
008700     05 CT-MAX-TOKENS               PIC S9(04) COMP VALUE 10.
008800     05 CT-MIN-TOKENS               PIC S9(04) COMP VALUE 4.
008900     05 CT-TEXTO-ENCAB-INV         PIC X(60) VALUE
009000        'Employee file header is missing a required column.'.
009100     05 CT-TEXTO-LINEA-INV         PIC X(60) VALUE
009200        'Employee file contains an invalid data line.'.
009300     05 FILLER                     PIC X(05).
009400*****************************************************************
009500*                    DEFINICION DE SWITCHES                     *
009600*****************************************************************
009700 01  SW-SWITCHES.
009800     05 SW-FILE-STATUS             PIC X(02) VALUE SPACE.
009900        88 FS-88-OK                          VALUE '00'.
010000        88 FS-88-EOF                         VALUE '10'.
010100     05 SW-FIN-ARCHIVO             PIC X(01) VALUE 'N'.
010200        88 SW-88-FIN-ARCHIVO                 VALUE 'Y'.
010300     05 SW-ARCHIVO-VACIO           PIC X(01) VALUE 'N'.
010400        88 SW-88-ARCHIVO-VACIO               VALUE 'Y'.
010500     05 SW-LINEA-VALIDA            PIC X(01) VALUE 'Y'.
010600        88 SW-88-LINEA-VALIDA                VALUE 'Y'.
010700        88 SW-88-LINEA-INVALIDA              VALUE 'N'.
010800     05 FILLER                     PIC X(03).
010900*****************************************************************
011000*            TABLA DE ENCABEZADOS Y MAPEO DE COLUMNAS           *
011100*****************************************************************
011200 01  WS-TOKENS.
011300     05 WS-TOKEN-COUNT              PIC S9(04) COMP.
011400     05 WS-TOKEN OCCURS 10 TIMES
011500                 INDEXED BY WS-TOKEN-IX
011600                                   PIC X(30).
011700     05 FILLER                      PIC X(02).
011800 01  WS-COLUMNAS.
011900     05 WS-POS-ID                   PIC S9(04) COMP VALUE ZERO.
012000     05 WS-POS-FIRST                PIC S9(04) COMP VALUE ZERO.
012100     05 WS-POS-LAST                 PIC S9(04) COMP VALUE ZERO.
012200     05 WS-POS-SALARY               PIC S9(04) COMP VALUE ZERO.
012300     05 WS-POS-MANAGER              PIC S9(04) COMP VALUE ZERO.
012400     05 FILLER                      PIC X(02).
012500*****************************************************************
012600*             AREA DE RECORTE (TRIM) DE CAMPOS DE TEXTO         *
012700*****************************************************************
012800 01  WS-TRIM-AREA.
012900     05 WS-TRIM-SRC                 PIC X(60).
013000     05 WS-TRIM-START               PIC S9(04) COMP.
013100     05 WS-TRIM-END                 PIC S9(04) COMP.
013200     05 WS-TRIM-LEN                 PIC S9(04) COMP.
013300     05 FILLER                      PIC X(02).
013400*****************************************************************
013500*      AREA DE CONVERSION DE DIGITOS (CADENA A NUMERO)          *
013600*****************************************************************
013700 01  WS-CONVERT-AREA.
013800     05 WS-CONVERT-TEXT             PIC X(30).
013900     05 WS-CONVERT-LEN              PIC S9(04) COMP.
014000     05 WS-CONVERT-IX               PIC S9(04) COMP.
014100     05 WS-CONVERT-RESULT           PIC S9(09) COMP.
014200     05 WS-CONVERT-CHAR             PIC X(01).
014300     05 WS-CONVERT-DIGIT REDEFINES WS-CONVERT-CHAR
014400                                   PIC 9(01).
014500     05 WS-CONVERT-BAD-SW           PIC X(01).
014600        88 WS-88-CONVERT-BAD               VALUE 'Y'.
014700     05 FILLER                      PIC X(02).
014800*****************************************************************
014900*         AREA DE TRABAJO PARA EL PARSEO DE UNA LINEA            *
015000*****************************************************************
015100 01  WS-LINEA-AREA.
015200     05 WS-SAL-INT-TXT              PIC X(12).
015300     05 WS-SAL-FRAC-TXT             PIC X(04).
015400     05 WS-SAL-INT-VALUE            PIC S9(09) COMP.
015500     05 WS-SAL-FRAC-VALUE           PIC S9(04) COMP.
015600     05 WS-SAL-CENTAVOS             PIC S9(11) COMP.
015700     05 FILLER                      PIC X(02).
015800*****************************************************************
015900*                DEFINICION DE INDICES Y CONTADORES             *
016000*****************************************************************
016100 01  WS-INDICES.
016200     05 WS-SORT-I                   PIC S9(04) COMP.
016300     05 WS-SORT-J                   PIC S9(04) COMP.
016400     05 WS-MIN-IX                   PIC S9(04) COMP.
016500     05 WS-CLR-IX                   PIC S9(04) COMP.
016600     05 WS-OUT-IX                   PIC S9(04) COMP.
016700     05 FILLER                      PIC X(02).
016800*****************************************************************
016900*             AREA DE INTERCAMBIO PARA LA ORDENACION             *
017000*****************************************************************
017100 01  WS-SWAP-AREA.
017200     05 WS-SWAP-EMP-ID              PIC 9(06).
017300     05 WS-SWAP-FIRST-NAME          PIC X(20).
017400     05 WS-SWAP-LAST-NAME           PIC X(20).
017500     05 WS-SWAP-SALARY              PIC S9(09)V9(02) COMP-3.
017600     05 WS-SWAP-MANAGER-ID          PIC 9(06).
017700     05 WS-SWAP-HAS-MANAGER         PIC X(01).
017800     05 FILLER                      PIC X(17).
017900*****************************************************************
018000*              AREA DE FORMATEO DE LA LINEA DE SALIDA            *
018100*****************************************************************
018200 01  WS-FORMATO-AREA.
018300     05 WS-LINE-BUILD                PIC X(166).
018400     05 WS-LINE-PTR                  PIC S9(04) COMP.
018500     05 WS-DISC-ED                   PIC Z(08)9.9999.
018600     05 WS-DISC-ED-X REDEFINES WS-DISC-ED
018700                                     PIC X(14).
018800     05 WS-DISC-START                PIC S9(04) COMP.
018900     05 FILLER                       PIC X(02).
019000*****************************************************************
019100*          AREA DE TRAZA PARA EL SWITCH UPSI-0 DE SOPORTE       *
019200*****************************************************************
019300 01  WS-TRACE-AREA.
019400     05 WS-TRACE-EMP-COUNT          PIC 9(04).
019500     05 WS-TRACE-EMP-COUNT-ED REDEFINES WS-TRACE-EMP-COUNT
019600                                    PIC ZZZ9.
019700     05 WS-TRACE-FINDINGS           PIC 9(04).
019800     05 WS-TRACE-FINDINGS-ED REDEFINES WS-TRACE-FINDINGS
019900                                    PIC ZZZ9.
020000     05 FILLER                     PIC X(02).
020100*****************************************************************
020200*               AREAS DE COMUNICACION CON LAS RUTINAS            *
020300*****************************************************************
020400 01  WS-NE42EM01.
020500     COPY NE42EM01.
020600 01  WS-NE42TB01.
020700     COPY NE42TB01.
020800 01  WS-NE42HQ01.
020900     COPY NE42HQ01.
021000 01  WS-NE42ER01.
021100     COPY NE42ER01.
021200 01  WS-NE42RQ01.
021300     COPY NE42RQ01.
021400 01  WS-NE42RP01.
021500     COPY NE42RP01.
021600*****************************************************************
021700*                                                               *
021800*              P R O C E D U R E   D I V I S I O N              *
021900*                                                               *
022000*****************************************************************
022100 PROCEDURE DIVISION.
022200*****************************************************************
022300*                        0000-MAINLINE                          *
022400*****************************************************************
022500 0000-MAINLINE.
022600     PERFORM 1000-INICIO
022700        THRU 1000-INICIO-EXIT
022800     IF NOT SW-88-ARCHIVO-VACIO
022900        PERFORM 2000-CARGAR-EMPLEADOS
023000           THRU 2000-CARGAR-EMPLEADOS-EXIT
023100        PERFORM 3000-ORDENAR-TABLA
023200           THRU 3000-ORDENAR-TABLA-EXIT
023300        PERFORM 4000-PROCESAR-REGLAS
023400           THRU 4000-PROCESAR-REGLAS-EXIT
023500     END-IF
023600     PERFORM 9000-FIN-NORMAL.
023700*****************************************************************
023800*   1000-INICIO - ABRE LOS ARCHIVOS Y MAPEA LAS COLUMNAS DEL     *
023900*                 ENCABEZADO DEL ARCHIVO DE EMPLEADOS.           *
024000*****************************************************************
024100 1000-INICIO.
024200     SET ER01-88-OK              TO TRUE
024300     MOVE CT-CERO                TO TB01-EMP-COUNT
024400     MOVE 'N'                    TO SW-ARCHIVO-VACIO
024500     OPEN INPUT EMPLOYEE-FILE
024600     IF NOT FS-88-OK
024700        MOVE 'Unable to open the employee input file.'
024800                                  TO ER01-MENSAJE
024900        PERFORM 8000-ABORTAR-ERROR
025000           THRU 8000-ABORTAR-ERROR-EXIT
025100     END-IF
025200     OPEN OUTPUT REPORT-FILE
025300     IF NOT FS-88-OK
025400        MOVE 'Unable to open the report output file.'
025500                                  TO ER01-MENSAJE
025600        PERFORM 8000-ABORTAR-ERROR
025700           THRU 8000-ABORTAR-ERROR-EXIT
025800     END-IF
025900     READ EMPLOYEE-FILE
026000         AT END
026100            SET SW-88-ARCHIVO-VACIO TO TRUE
026200     END-READ
026300     IF NOT SW-88-ARCHIVO-VACIO
026400        PERFORM 1200-LEER-ENCABEZADO
026500           THRU 1200-LEER-ENCABEZADO-EXIT
026600     END-IF.
026700 1000-INICIO-EXIT.
026800     EXIT.
026900*****************************************************************
027000*   1200-LEER-ENCABEZADO - PARTE LA LINEA DE ENCABEZADO POR      *
027100*       COMAS Y UBICA LA POSICION DE CADA COLUMNA REQUERIDA.     *
027200*****************************************************************
027300 1200-LEER-ENCABEZADO.
027400     PERFORM 5000-TOKENIZAR-LINEA
027500        THRU 5000-TOKENIZAR-LINEA-EXIT
027600     MOVE CT-CERO TO WS-POS-ID, WS-POS-FIRST, WS-POS-LAST,
027700                     WS-POS-SALARY, WS-POS-MANAGER
027800     PERFORM 1210-MAPEAR-COLUMNA
027900        THRU 1210-MAPEAR-COLUMNA-EXIT
028000        VARYING WS-TOKEN-IX FROM 1 BY 1
028100           UNTIL WS-TOKEN-IX GREATER WS-TOKEN-COUNT
028200     IF WS-POS-ID     EQUAL CT-CERO
028300        OR WS-POS-FIRST   EQUAL CT-CERO
028400        OR WS-POS-LAST    EQUAL CT-CERO
028500        OR WS-POS-SALARY  EQUAL CT-CERO
028600        OR WS-POS-MANAGER EQUAL CT-CERO
028700           SET ER01-88-ERROR TO TRUE
028800           SET ER01-88-ENCABEZADO-INV TO TRUE
028900           MOVE CT-TEXTO-ENCAB-INV TO ER01-MENSAJE
029000           PERFORM 8000-ABORTAR-ERROR
029100              THRU 8000-ABORTAR-ERROR-EXIT
029200     END-IF.
029300 1200-LEER-ENCABEZADO-EXIT.
029400     EXIT.
029500* 06/02/2024 RVERA  NE42-0001 COLUMN MATCH MADE ORDER-            NE420001
029600*                   INDEPENDENT PER HRIS REQUEST.
029700 1210-MAPEAR-COLUMNA.
029800     MOVE WS-TOKEN (WS-TOKEN-IX)     TO WS-TRIM-SRC
029900     INSPECT WS-TRIM-SRC CONVERTING
030000             'abcdefghijklmnopqrstuvwxyz'
030100          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
030200     PERFORM 5100-RECORTAR-CAMPO
030300        THRU 5100-RECORTAR-CAMPO-EXIT
030400     IF WS-TRIM-LEN GREATER CT-CERO
030500        EVALUATE WS-TRIM-SRC (WS-TRIM-START:WS-TRIM-LEN)
030600           WHEN 'ID'
030700              MOVE WS-TOKEN-IX TO WS-POS-ID
030800           WHEN 'FIRSTNAME'
030900              MOVE WS-TOKEN-IX TO WS-POS-FIRST
031000           WHEN 'LASTNAME'
031100              MOVE WS-TOKEN-IX TO WS-POS-LAST
031200           WHEN 'SALARY'
031300              MOVE WS-TOKEN-IX TO WS-POS-SALARY
031400           WHEN 'MANAGERID'
031500              MOVE WS-TOKEN-IX TO WS-POS-MANAGER
031600           WHEN OTHER
031700              CONTINUE
031800        END-EVALUATE
031900     END-IF.
032000 1210-MAPEAR-COLUMNA-EXIT.
032100     EXIT.
032200*****************************************************************
032300*   2000-CARGAR-EMPLEADOS - LEE CADA LINEA DE DATOS RESTANTE     *
032400*       DEL ARCHIVO Y LA INCORPORA A LA TABLA NE42TB01.          *
032500*****************************************************************
032600 2000-CARGAR-EMPLEADOS.
032700     PERFORM 2100-LEER-LINEA
032800        THRU 2100-LEER-LINEA-EXIT
032900     PERFORM 2200-PROCESAR-LINEA
033000        THRU 2200-PROCESAR-LINEA-EXIT
033100        UNTIL SW-88-FIN-ARCHIVO.
033200 2000-CARGAR-EMPLEADOS-EXIT.
033300     EXIT.
033400 2100-LEER-LINEA.
033500     READ EMPLOYEE-FILE
033600         AT END
033700            SET SW-88-FIN-ARCHIVO TO TRUE
033800     END-READ.
033900 2100-LEER-LINEA-EXIT.
034000     EXIT.
034100 2200-PROCESAR-LINEA.
034200     PERFORM 5000-TOKENIZAR-LINEA
034300        THRU 5000-TOKENIZAR-LINEA-EXIT
034400     MOVE 'Y' TO SW-LINEA-VALIDA
034500     IF WS-TOKEN-COUNT LESS CT-MIN-TOKENS
034600        MOVE 'N' TO SW-LINEA-VALIDA
034700     ELSE
034800        PERFORM 2210-VALIDAR-ID
034900           THRU 2210-VALIDAR-ID-EXIT
035000        IF SW-88-LINEA-VALIDA
035100           PERFORM 2220-VALIDAR-NOMBRES
035200              THRU 2220-VALIDAR-NOMBRES-EXIT
035300        END-IF
035400        IF SW-88-LINEA-VALIDA
035500           PERFORM 2230-VALIDAR-SALARIO
035600              THRU 2230-VALIDAR-SALARIO-EXIT
035700        END-IF
035800        IF SW-88-LINEA-VALIDA
035900           PERFORM 2240-VALIDAR-MANAGER
036000              THRU 2240-VALIDAR-MANAGER-EXIT
036100        END-IF
036200     END-IF
036300     IF SW-88-LINEA-INVALIDA
036400        SET ER01-88-ERROR TO TRUE
036500        SET ER01-88-LINEA-INVALIDA TO TRUE
036600        MOVE CT-TEXTO-LINEA-INV TO ER01-MENSAJE
036700        PERFORM 8000-ABORTAR-ERROR
036800           THRU 8000-ABORTAR-ERROR-EXIT
036900     ELSE
037000        PERFORM 2250-AGREGAR-A-TABLA
037100           THRU 2250-AGREGAR-A-TABLA-EXIT
037200     END-IF
037300     PERFORM 2100-LEER-LINEA
037400        THRU 2100-LEER-LINEA-EXIT.
037500 2200-PROCESAR-LINEA-EXIT.
037600     EXIT.
037700 2210-VALIDAR-ID.
037800     MOVE WS-TOKEN (WS-POS-ID)       TO WS-TRIM-SRC
037900     PERFORM 5100-RECORTAR-CAMPO
038000        THRU 5100-RECORTAR-CAMPO-EXIT
038100     IF WS-TRIM-LEN EQUAL CT-CERO
038200        MOVE 'N' TO SW-LINEA-VALIDA
038300     ELSE
038400        MOVE WS-TRIM-SRC (WS-TRIM-START:WS-TRIM-LEN)
038500                                     TO WS-CONVERT-TEXT
038600        MOVE WS-TRIM-LEN             TO WS-CONVERT-LEN
038700        PERFORM 5200-CONVERTIR-DIGITOS
038800           THRU 5200-CONVERTIR-DIGITOS-EXIT
038900        IF WS-88-CONVERT-BAD OR WS-CONVERT-RESULT GREATER 999999
039000           MOVE 'N' TO SW-LINEA-VALIDA
039100        ELSE
039200           MOVE WS-CONVERT-RESULT    TO EM01-EMP-ID
039300        END-IF
039400     END-IF.
039500 2210-VALIDAR-ID-EXIT.
039600     EXIT.
039700 2220-VALIDAR-NOMBRES.
039800     MOVE WS-TOKEN (WS-POS-FIRST)    TO WS-TRIM-SRC
039900     PERFORM 5100-RECORTAR-CAMPO
040000        THRU 5100-RECORTAR-CAMPO-EXIT
040100     IF WS-TRIM-LEN EQUAL CT-CERO
040200        MOVE 'N' TO SW-LINEA-VALIDA
040300     ELSE
040400        MOVE WS-TRIM-SRC (WS-TRIM-START:WS-TRIM-LEN)
040500                               TO EM01-FIRST-NAME
040600     END-IF
040700     IF SW-88-LINEA-VALIDA
040800        MOVE WS-TOKEN (WS-POS-LAST)  TO WS-TRIM-SRC
040900        PERFORM 5100-RECORTAR-CAMPO
041000           THRU 5100-RECORTAR-CAMPO-EXIT
041100        IF WS-TRIM-LEN EQUAL CT-CERO
041200           MOVE 'N' TO SW-LINEA-VALIDA
041300        ELSE
041400           MOVE WS-TRIM-SRC (WS-TRIM-START:WS-TRIM-LEN)
041500                                  TO EM01-LAST-NAME
041600        END-IF
041700     END-IF.
041800 2220-VALIDAR-NOMBRES-EXIT.
041900     EXIT.
042000 2230-VALIDAR-SALARIO.
042100     MOVE SPACES TO WS-SAL-INT-TXT, WS-SAL-FRAC-TXT
042200     MOVE WS-TOKEN (WS-POS-SALARY)   TO WS-TRIM-SRC
042300     PERFORM 5100-RECORTAR-CAMPO
042400        THRU 5100-RECORTAR-CAMPO-EXIT
042500     IF WS-TRIM-LEN EQUAL CT-CERO
042600        MOVE 'N' TO SW-LINEA-VALIDA
042700     ELSE
042800        UNSTRING WS-TRIM-SRC (WS-TRIM-START:WS-TRIM-LEN)
042900                  DELIMITED BY '.'
043000             INTO WS-SAL-INT-TXT, WS-SAL-FRAC-TXT
043100        MOVE WS-SAL-INT-TXT          TO WS-TRIM-SRC
043200        PERFORM 5110-LONGITUD-DE-CAMPO
043300           THRU 5110-LONGITUD-DE-CAMPO-EXIT
043400        MOVE WS-TRIM-LEN             TO WS-CONVERT-LEN
043500        IF WS-CONVERT-LEN EQUAL CT-CERO
043600           MOVE 'N' TO SW-LINEA-VALIDA
043700        ELSE
043800           MOVE WS-SAL-INT-TXT       TO WS-CONVERT-TEXT
043900           PERFORM 5200-CONVERTIR-DIGITOS
044000              THRU 5200-CONVERTIR-DIGITOS-EXIT
044100           IF WS-88-CONVERT-BAD
044200              MOVE 'N' TO SW-LINEA-VALIDA
044300           ELSE
044400              MOVE WS-CONVERT-RESULT TO WS-SAL-INT-VALUE
044500           END-IF
044600        END-IF
044700     END-IF
044800     IF SW-88-LINEA-VALIDA
044900        IF WS-SAL-FRAC-TXT EQUAL SPACES
045000           MOVE ZERO TO WS-SAL-FRAC-VALUE
045100        ELSE
045200           MOVE WS-SAL-FRAC-TXT      TO WS-TRIM-SRC
045300           PERFORM 5110-LONGITUD-DE-CAMPO
045400              THRU 5110-LONGITUD-DE-CAMPO-EXIT
045500           IF WS-TRIM-LEN GREATER 2
045600              MOVE 2 TO WS-TRIM-LEN
045700           END-IF
045800           MOVE WS-TRIM-LEN          TO WS-CONVERT-LEN
045900           MOVE WS-SAL-FRAC-TXT      TO WS-CONVERT-TEXT
046000           PERFORM 5200-CONVERTIR-DIGITOS
046100              THRU 5200-CONVERTIR-DIGITOS-EXIT
046200           IF WS-88-CONVERT-BAD
046300              MOVE 'N' TO SW-LINEA-VALIDA
046400           ELSE
046500              MOVE WS-CONVERT-RESULT TO WS-SAL-FRAC-VALUE
046600              IF WS-CONVERT-LEN EQUAL 1
046700                 MULTIPLY 10 BY WS-SAL-FRAC-VALUE
046800              END-IF
046900           END-IF
047000        END-IF
047100     END-IF
047200     IF SW-88-LINEA-VALIDA
047300        COMPUTE WS-SAL-CENTAVOS =
047400                WS-SAL-INT-VALUE * 100 + WS-SAL-FRAC-VALUE
047500        COMPUTE EM01-SALARY = WS-SAL-CENTAVOS / 100
047600     END-IF.
047700 2230-VALIDAR-SALARIO-EXIT.
047800     EXIT.
047900* 14/05/2024 RVERA  NE42-0014 MANAGER ID 0 TREATED AS BLANK.      NE420014
048000 2240-VALIDAR-MANAGER.
048100     MOVE WS-TOKEN (WS-POS-MANAGER)  TO WS-TRIM-SRC
048200     PERFORM 5100-RECORTAR-CAMPO
048300        THRU 5100-RECORTAR-CAMPO-EXIT
048400     IF WS-TRIM-LEN EQUAL CT-CERO
048500        MOVE ZERO TO EM01-MANAGER-ID
048600        SET EM01-88-NO-MANAGER TO TRUE
048700     ELSE
048800        MOVE WS-TRIM-SRC (WS-TRIM-START:WS-TRIM-LEN)
048900                                     TO WS-CONVERT-TEXT
049000        MOVE WS-TRIM-LEN             TO WS-CONVERT-LEN
049100        PERFORM 5200-CONVERTIR-DIGITOS
049200           THRU 5200-CONVERTIR-DIGITOS-EXIT
049300        IF WS-88-CONVERT-BAD OR WS-CONVERT-RESULT GREATER 999999
049400           MOVE 'N' TO SW-LINEA-VALIDA
049500        ELSE
049600           IF WS-CONVERT-RESULT EQUAL ZERO
049700              MOVE ZERO TO EM01-MANAGER-ID
049800              SET EM01-88-NO-MANAGER TO TRUE
049900           ELSE
050000              MOVE WS-CONVERT-RESULT TO EM01-MANAGER-ID
050100              SET EM01-88-HAS-MANAGER TO TRUE
050200           END-IF
050300        END-IF
050400     END-IF.
050500 2240-VALIDAR-MANAGER-EXIT.
050600     EXIT.
050700 2250-AGREGAR-A-TABLA.
050800     ADD 1 TO TB01-EMP-COUNT
050900     MOVE EM01-EMP-ID          TO TB01-EMP-ID (TB01-EMP-COUNT)
051000     MOVE EM01-FIRST-NAME      TO TB01-FIRST-NAME (TB01-EMP-COUNT)
051100     MOVE EM01-LAST-NAME       TO TB01-LAST-NAME (TB01-EMP-COUNT)
051200     MOVE EM01-SALARY          TO TB01-SALARY (TB01-EMP-COUNT)
051300     MOVE EM01-MANAGER-ID      TO TB01-MANAGER-ID (TB01-EMP-COUNT)
051400     IF EM01-88-NO-MANAGER
051500        SET TB01-88-NO-MANAGER (TB01-EMP-COUNT) TO TRUE
051600     ELSE
051700        SET TB01-88-HAS-MANAGER (TB01-EMP-COUNT) TO TRUE
051800     END-IF.
051900 2250-AGREGAR-A-TABLA-EXIT.
052000     EXIT.
052100*****************************************************************
052200*   3000-ORDENAR-TABLA - ORDENA NE42TB01 ASCENDENTE POR EMP-ID   *
052300*       POR SELECCION, YA QUE LA TABLA ES PEQUEÑA (HASTA 9999).  *
052400*****************************************************************
052500 3000-ORDENAR-TABLA.
052600     IF TB01-EMP-COUNT GREATER 1
052700        PERFORM 3100-SORT-PASS
052800           THRU 3100-SORT-PASS-EXIT
052900           VARYING WS-SORT-I FROM 1 BY 1
053000              UNTIL WS-SORT-I GREATER OR EQUAL TB01-EMP-COUNT
053100     END-IF.
053200 3000-ORDENAR-TABLA-EXIT.
053300     EXIT.
053400 3100-SORT-PASS.
053500     MOVE WS-SORT-I TO WS-MIN-IX
053600     PERFORM 3110-FIND-MIN
053700        THRU 3110-FIND-MIN-EXIT
053800        VARYING WS-SORT-J FROM WS-SORT-I BY 1
053900           UNTIL WS-SORT-J GREATER TB01-EMP-COUNT
054000     IF WS-MIN-IX NOT EQUAL WS-SORT-I
054100        PERFORM 3120-SWAP-RECORDS
054200           THRU 3120-SWAP-RECORDS-EXIT
054300     END-IF.
054400 3100-SORT-PASS-EXIT.
054500     EXIT.
054600 3110-FIND-MIN.
054700     IF TB01-EMP-ID (WS-SORT-J) LESS TB01-EMP-ID (WS-MIN-IX)
054800        MOVE WS-SORT-J TO WS-MIN-IX
054900     END-IF.
055000 3110-FIND-MIN-EXIT.
055100     EXIT.
055200 3120-SWAP-RECORDS.
055300     MOVE TB01-EMP-ID       (WS-SORT-I) TO WS-SWAP-EMP-ID
055400     MOVE TB01-FIRST-NAME   (WS-SORT-I) TO WS-SWAP-FIRST-NAME
055500     MOVE TB01-LAST-NAME    (WS-SORT-I) TO WS-SWAP-LAST-NAME
055600     MOVE TB01-SALARY       (WS-SORT-I) TO WS-SWAP-SALARY
055700     MOVE TB01-MANAGER-ID   (WS-SORT-I) TO WS-SWAP-MANAGER-ID
055800     MOVE TB01-HAS-MANAGER  (WS-SORT-I) TO WS-SWAP-HAS-MANAGER
055900     MOVE TB01-EMP-ID      (WS-MIN-IX) TO TB01-EMP-ID (WS-SORT-I)
056000     MOVE TB01-FIRST-NAME  (WS-MIN-IX)
056100                           TO TB01-FIRST-NAME (WS-SORT-I)
056200     MOVE TB01-LAST-NAME   (WS-MIN-IX)
056300                           TO TB01-LAST-NAME (WS-SORT-I)
056400     MOVE TB01-SALARY      (WS-MIN-IX) TO TB01-SALARY (WS-SORT-I)
056500     MOVE TB01-MANAGER-ID  (WS-MIN-IX)
056600                           TO TB01-MANAGER-ID (WS-SORT-I)
056700     MOVE TB01-HAS-MANAGER (WS-MIN-IX)
056800                           TO TB01-HAS-MANAGER (WS-SORT-I)
056900     MOVE WS-SWAP-EMP-ID         TO TB01-EMP-ID (WS-MIN-IX)
057000     MOVE WS-SWAP-FIRST-NAME     TO TB01-FIRST-NAME (WS-MIN-IX)
057100     MOVE WS-SWAP-LAST-NAME      TO TB01-LAST-NAME (WS-MIN-IX)
057200     MOVE WS-SWAP-SALARY         TO TB01-SALARY (WS-MIN-IX)
057300     MOVE WS-SWAP-MANAGER-ID     TO TB01-MANAGER-ID (WS-MIN-IX)
057400     MOVE WS-SWAP-HAS-MANAGER    TO TB01-HAS-MANAGER (WS-MIN-IX).
057500 3120-SWAP-RECORDS-EXIT.
057600     EXIT.
057700*****************************************************************
057800*  4000-PROCESAR-REGLAS - RECORRE LA TABLA YA ORDENADA Y APLICA  *
057900*      LAS REGLAS DE BANDA SALARIAL Y LARGO DE LINEA A CADA      *
058000*      EMPLEADO, ESCRIBIENDO UNA LINEA POR CADA HALLAZGO.        *
058100*****************************************************************
058200 4000-PROCESAR-REGLAS.
058300     PERFORM 4100-PROCESAR-UN-EMPLEADO
058400        THRU 4100-PROCESAR-UN-EMPLEADO-EXIT
058500        VARYING TB01-IX FROM 1 BY 1
058600           UNTIL TB01-IX GREATER TB01-EMP-COUNT.
058700 4000-PROCESAR-REGLAS-EXIT.
058800     EXIT.
058900* 03/06/2024 JOLMOS  NE42-0017 CHECKS ER01-88-ERROR FOR THE       NE420017
059000*                    NOT-FOUND/CIRCULAR ABORTS RAISED BY HI01.
059100 4100-PROCESAR-UN-EMPLEADO.
059200     MOVE TB01-EMP-ID (TB01-IX)  TO HQ01-EMP-ID
059300     SET HQ01-88-SUBORDINATES    TO TRUE
059400     CALL 'NE42HI01' USING WS-NE42TB01 WS-NE42HQ01 WS-NE42ER01
059500     IF ER01-88-ERROR
059600        PERFORM 8000-ABORTAR-ERROR
059700           THRU 8000-ABORTAR-ERROR-EXIT
059800     END-IF
059900     IF HQ01-SUBORD-COUNT GREATER CT-CERO
060000        MOVE HQ01-SUBORD-COUNT         TO RQ01-SUBORD-COUNT
060100        MOVE HQ01-SUBORD-SALARY-TOTAL  TO
060200             RQ01-SUBORD-SALARY-TOTAL
060300        MOVE TB01-SALARY (TB01-IX)     TO RQ01-MGR-SALARY
060400        SET RQ01-88-SALARY-BAND        TO TRUE
060500        CALL 'NE42RU01' USING WS-NE42RQ01 WS-NE42ER01
060600        IF ER01-88-ERROR
060700           PERFORM 8000-ABORTAR-ERROR
060800              THRU 8000-ABORTAR-ERROR-EXIT
060900        END-IF
061000        PERFORM 4200-ESCRIBIR-HALLAZGOS
061100           THRU 4200-ESCRIBIR-HALLAZGOS-EXIT
061200     END-IF
061300     MOVE TB01-EMP-ID (TB01-IX)  TO HQ01-EMP-ID
061400     SET HQ01-88-MANAGER-CHAIN   TO TRUE
061500     CALL 'NE42HI01' USING WS-NE42TB01 WS-NE42HQ01 WS-NE42ER01
061600     IF ER01-88-ERROR
061700        PERFORM 8000-ABORTAR-ERROR
061800           THRU 8000-ABORTAR-ERROR-EXIT
061900     END-IF
062000     MOVE HQ01-CHAIN-COUNT       TO RQ01-CHAIN-COUNT
062100     SET RQ01-88-REPORTING-LINE  TO TRUE
062200     CALL 'NE42RU01' USING WS-NE42RQ01 WS-NE42ER01
062300     IF ER01-88-ERROR
062400        PERFORM 8000-ABORTAR-ERROR
062500           THRU 8000-ABORTAR-ERROR-EXIT
062600     END-IF
062700     PERFORM 4200-ESCRIBIR-HALLAZGOS
062800        THRU 4200-ESCRIBIR-HALLAZGOS-EXIT
062900* 11/09/2024 RVERA  NE42-0022 UPSI-0 TRACE SWITCH ADDED.          NE420022
063000     IF SW-TRACE-ON
063100        MOVE TB01-EMP-COUNT         TO WS-TRACE-EMP-COUNT
063200        MOVE RQ01-FINDING-COUNT     TO WS-TRACE-FINDINGS
063300        DISPLAY 'FINALB42 - EMP-COUNT ' WS-TRACE-EMP-COUNT-ED
063400                ' FINDINGS '           WS-TRACE-FINDINGS-ED
063500     END-IF.
063600 4100-PROCESAR-UN-EMPLEADO-EXIT.
063700     EXIT.
063800 4200-ESCRIBIR-HALLAZGOS.
063900     PERFORM 4300-FORMATEAR-Y-ESCRIBIR
064000        THRU 4300-FORMATEAR-Y-ESCRIBIR-EXIT
064100        VARYING WS-OUT-IX FROM 1 BY 1
064200           UNTIL WS-OUT-IX GREATER 2.
064300 4200-ESCRIBIR-HALLAZGOS-EXIT.
064400     EXIT.
064500 4300-FORMATEAR-Y-ESCRIBIR.
064600     IF RQ01-ISSUE-TEXT (WS-OUT-IX) NOT EQUAL SPACES
064700        MOVE TB01-EMP-ID       (TB01-IX) TO RP01-EMP-ID
064800        MOVE TB01-FIRST-NAME   (TB01-IX) TO RP01-FIRST-NAME
064900        MOVE TB01-LAST-NAME    (TB01-IX) TO RP01-LAST-NAME
065000        MOVE RQ01-ISSUE-TEXT   (WS-OUT-IX) TO RP01-ISSUE-TEXT
065100        MOVE RQ01-DISCREPANCY-SW (WS-OUT-IX)
065200                                          TO RP01-DISCREPANCY-SW
065300        MOVE RQ01-DISCREPANCY  (WS-OUT-IX) TO RP01-DISCREPANCY
065400        MOVE SPACES TO WS-LINE-BUILD
065500        MOVE 1      TO WS-LINE-PTR
065600        STRING 'Employee ID: '           DELIMITED BY SIZE
065700               RP01-EMP-ID               DELIMITED BY SIZE
065800               ', Name: '                DELIMITED BY SIZE
065900          INTO WS-LINE-BUILD
066000          WITH POINTER WS-LINE-PTR
066100        MOVE RP01-FIRST-NAME              TO WS-TRIM-SRC
066200        PERFORM 5100-RECORTAR-CAMPO
066300           THRU 5100-RECORTAR-CAMPO-EXIT
066400        STRING WS-TRIM-SRC (WS-TRIM-START:WS-TRIM-LEN)
066500                                           DELIMITED BY SIZE
066600               ' '                        DELIMITED BY SIZE
066700          INTO WS-LINE-BUILD
066800          WITH POINTER WS-LINE-PTR
066900        MOVE RP01-LAST-NAME                TO WS-TRIM-SRC
067000        PERFORM 5100-RECORTAR-CAMPO
067100           THRU 5100-RECORTAR-CAMPO-EXIT
067200        STRING WS-TRIM-SRC (WS-TRIM-START:WS-TRIM-LEN)
067300                                           DELIMITED BY SIZE
067400               ', Issue: '                DELIMITED BY SIZE
067500          INTO WS-LINE-BUILD
067600          WITH POINTER WS-LINE-PTR
067700        MOVE RP01-ISSUE-TEXT                TO WS-TRIM-SRC
067800        PERFORM 5100-RECORTAR-CAMPO
067900           THRU 5100-RECORTAR-CAMPO-EXIT
068000        STRING WS-TRIM-SRC (WS-TRIM-START:WS-TRIM-LEN)
068100                                           DELIMITED BY SIZE
068200          INTO WS-LINE-BUILD
068300          WITH POINTER WS-LINE-PTR
068400        IF RP01-88-HAS-DISCREPANCY
068500           MOVE RP01-DISCREPANCY          TO WS-DISC-ED
068600           MOVE 1                         TO WS-DISC-START
068700           PERFORM 4500-SALTAR-ESPACIO-DISC
068800              THRU 4500-SALTAR-ESPACIO-DISC-EXIT
068900              UNTIL WS-DISC-START GREATER 13
069000                 OR WS-DISC-ED-X (WS-DISC-START:1) NOT EQUAL
069100                    SPACE
069200           STRING ', Discrepancy: '       DELIMITED BY SIZE
069300                  WS-DISC-ED-X (WS-DISC-START:)
069400                                           DELIMITED BY SIZE
069500             INTO WS-LINE-BUILD
069600             WITH POINTER WS-LINE-PTR
069700        END-IF
069800        MOVE WS-LINE-BUILD TO WS-PRINT-LINE
069900        WRITE WS-PRINT-LINE
070000     END-IF.
070100 4300-FORMATEAR-Y-ESCRIBIR-EXIT.
070200     EXIT.
070300 4500-SALTAR-ESPACIO-DISC.
070400     ADD 1 TO WS-DISC-START.
070500 4500-SALTAR-ESPACIO-DISC-EXIT.
070600     EXIT.
070700*****************************************************************
070800*  5000-TOKENIZAR-LINEA - PARTE WS-EMP-LINE POR COMAS EN LA      *
070900*      TABLA WS-TOKEN, LIMPIANDO LOS VALORES DE LA LINEA         *
071000*      ANTERIOR ANTES DE CADA LLAMADA.                           *
071100*****************************************************************
071200 5000-TOKENIZAR-LINEA.
071300     PERFORM 5010-LIMPIAR-TOKEN
071400        THRU 5010-LIMPIAR-TOKEN-EXIT
071500        VARYING WS-CLR-IX FROM 1 BY 1
071600           UNTIL WS-CLR-IX GREATER CT-MAX-TOKENS
071700     MOVE CT-CERO TO WS-TOKEN-COUNT
071800     UNSTRING WS-EMP-LINE DELIMITED BY ','
071900          INTO WS-TOKEN (1)  WS-TOKEN (2)  WS-TOKEN (3)
072000               WS-TOKEN (4)  WS-TOKEN (5)  WS-TOKEN (6)
072100               WS-TOKEN (7)  WS-TOKEN (8)  WS-TOKEN (9)
072200               WS-TOKEN (10)
072300          TALLYING IN WS-TOKEN-COUNT.
072400 5000-TOKENIZAR-LINEA-EXIT.
072500     EXIT.
072600 5010-LIMPIAR-TOKEN.
072700     MOVE SPACES TO WS-TOKEN (WS-CLR-IX).
072800 5010-LIMPIAR-TOKEN-EXIT.
072900     EXIT.
073000*****************************************************************
073100*  5100-RECORTAR-CAMPO - UBICA EN WS-TRIM-START/WS-TRIM-LEN LA   *
073200*      PORCION DE WS-TRIM-SRC SIN ESPACIOS A IZQUIERDA O         *
073300*      DERECHA.  SI EL CAMPO ES TODO ESPACIOS, WS-TRIM-LEN = 0.  *
073400*****************************************************************
073500 5100-RECORTAR-CAMPO.
073600     MOVE 1  TO WS-TRIM-START
073700     MOVE 60 TO WS-TRIM-END
073800     PERFORM 5110-AVANZAR-INICIO
073900        THRU 5110-AVANZAR-INICIO-EXIT
074000        UNTIL WS-TRIM-START GREATER 60
074100           OR WS-TRIM-SRC (WS-TRIM-START:1) NOT EQUAL SPACE
074200     IF WS-TRIM-START GREATER 60
074300        MOVE CT-CERO TO WS-TRIM-LEN
074400     ELSE
074500        PERFORM 5120-RETROCEDER-FIN
074600           THRU 5120-RETROCEDER-FIN-EXIT
074700           UNTIL WS-TRIM-END LESS WS-TRIM-START
074800              OR WS-TRIM-SRC (WS-TRIM-END:1) NOT EQUAL SPACE
074900        COMPUTE WS-TRIM-LEN = WS-TRIM-END - WS-TRIM-START + 1
075000     END-IF.
075100 5100-RECORTAR-CAMPO-EXIT.
075200     EXIT.
075300 5110-AVANZAR-INICIO.
075400     ADD 1 TO WS-TRIM-START.
075500 5110-AVANZAR-INICIO-EXIT.
075600     EXIT.
075700*****************************************************************
075800*  5110-LONGITUD-DE-CAMPO - IGUAL A 5100 PERO PARA CAMPOS QUE    *
075900*      YA LLEGAN ALINEADOS A LA IZQUIERDA (SIN ESPACIOS A        *
076000*      IZQUIERDA) COMO LOS TOKENS DEL SALARIO DESARMADO.         *
076100*****************************************************************
076200 5110-LONGITUD-DE-CAMPO.
076300     MOVE 1  TO WS-TRIM-START
076400     MOVE 60 TO WS-TRIM-END
076500     PERFORM 5120-RETROCEDER-FIN
076600        THRU 5120-RETROCEDER-FIN-EXIT
076700        UNTIL WS-TRIM-END LESS WS-TRIM-START
076800           OR WS-TRIM-SRC (WS-TRIM-END:1) NOT EQUAL SPACE
076900     IF WS-TRIM-END LESS WS-TRIM-START
077000        MOVE CT-CERO TO WS-TRIM-LEN
077100     ELSE
077200        COMPUTE WS-TRIM-LEN = WS-TRIM-END - WS-TRIM-START + 1
077300     END-IF.
077400 5110-LONGITUD-DE-CAMPO-EXIT.
077500     EXIT.
077600 5120-RETROCEDER-FIN.
077700     SUBTRACT 1 FROM WS-TRIM-END.
077800 5120-RETROCEDER-FIN-EXIT.
077900     EXIT.
078000*****************************************************************
078100*  5200-CONVERTIR-DIGITOS - CONVIERTE WS-CONVERT-TEXT (LOS       *
078200*      PRIMEROS WS-CONVERT-LEN CARACTERES) A UN NUMERO EN        *
078300*      WS-CONVERT-RESULT.  SI HAY UN CARACTER NO NUMERICO,       *
078400*      PRENDE WS-88-CONVERT-BAD Y DETIENE LA CONVERSION.         *
078500*****************************************************************
078600 5200-CONVERTIR-DIGITOS.
078700     MOVE ZERO TO WS-CONVERT-RESULT
078800     MOVE 'N'  TO WS-CONVERT-BAD-SW
078900     MOVE 1    TO WS-CONVERT-IX
079000     PERFORM 5210-UN-DIGITO
079100        THRU 5210-UN-DIGITO-EXIT
079200        UNTIL WS-CONVERT-IX GREATER WS-CONVERT-LEN
079300           OR WS-88-CONVERT-BAD.
079400 5200-CONVERTIR-DIGITOS-EXIT.
079500     EXIT.
079600 5210-UN-DIGITO.
079700     MOVE WS-CONVERT-TEXT (WS-CONVERT-IX:1) TO WS-CONVERT-CHAR
079800     IF WS-CONVERT-CHAR IS DIGITOS-VALIDOS
079900        COMPUTE WS-CONVERT-RESULT =
080000                WS-CONVERT-RESULT * 10 + WS-CONVERT-DIGIT
080100        ADD 1 TO WS-CONVERT-IX
080200     ELSE
080300        SET WS-88-CONVERT-BAD TO TRUE
080400     END-IF.
080500 5210-UN-DIGITO-EXIT.
080600     EXIT.
080700*****************************************************************
080800*  8000-ABORTAR-ERROR - CIERRA LOS ARCHIVOS, AVISA EL ERROR Y    *
080900*      TERMINA EL JOB CON RETURN-CODE 2, SEGUN LO PEDIDO POR     *
081000*      EL EQUIPO DE CONTROL DE PROCESOS PARA TODOS LOS BATCH.    *
081100*****************************************************************
081200 8000-ABORTAR-ERROR.
081300     DISPLAY 'Error processing data: ' ER01-MENSAJE
081400     PERFORM 9100-CERRAR-ARCHIVOS
081500        THRU 9100-CERRAR-ARCHIVOS-EXIT
081600     MOVE 2 TO RETURN-CODE
081700     STOP RUN.
081800 8000-ABORTAR-ERROR-EXIT.
081900     EXIT.
082000*****************************************************************
082100*                     9100-CERRAR-ARCHIVOS                      *
082200*****************************************************************
082300 9100-CERRAR-ARCHIVOS.
082400     CLOSE EMPLOYEE-FILE
082500     CLOSE REPORT-FILE.
082600 9100-CERRAR-ARCHIVOS-EXIT.
082700     EXIT.
082800*****************************************************************
082900*                      9000-FIN-NORMAL                          *
083000*****************************************************************
083100 9000-FIN-NORMAL.
083200     PERFORM 9100-CERRAR-ARCHIVOS
083300        THRU 9100-CERRAR-ARCHIVOS-EXIT
083400     MOVE 0 TO RETURN-CODE
083500     STOP RUN.
083600
083700
