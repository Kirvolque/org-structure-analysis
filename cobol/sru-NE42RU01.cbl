000100*****************************************************************
000200* Program name:    NE42RU01.                                   *
000300* Original author: HVILLAR.                                    *
000400*                                                               *
000500* Maintenence Log                                               *
000600* Date       Author        Maintenance Requirement.             *
000700* ---------- ------------  -------------------------------------*
000800* 19/03/1987 HVILLAR       NE42-0000 Original version.  Field   *
000900*                          level edit routine for the CRUDEMP    *
001000*                          online validation shape.               *
001100* 30/11/1999 PDIAZ         NE42-0099 Y2K REVIEW - DATE-WRITTEN  *
001200*                          AND ALL WORKING DATE FIELDS CHECKED.  *
001300*                          NO 2-DIGIT YEAR FIELDS FOUND IN THIS  *
001400*                          PROGRAM.  NO CHANGE REQUIRED.         *
001500* 09/02/2024 RVERA         NE42-0003 Rewritten version.  Evaluates *
001600*                          the salary band and reporting line    *
001700*                          rules handed over from the old CRUDEMP *
001800*                          validation shape.                     *
001900* 02/04/2024 JOLMOS        NE42-0011 RQ01-FINDINGS raised to 2  *
002000*                          occurrences so a manager can be both  *
002100*                          under the floor and over the ceiling  *
002200*                          is no longer possible, but a manager  *
002300*                          record can still carry a salary band  *
002400*                          finding together with a reporting     *
002500*                          line finding for the same employee.   *
002600* 11/09/2024 RVERA         NE42-0022 UPSI-0 trace switch added  *
002700*                          for the batch window support desk.   *
002800*****************************************************************
002900*                                                               *
003000*          I D E N T I F I C A T I O N  D I V I S I O N         *
003100*                                                               *
003200*****************************************************************
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID.  NE42RU01.
003500 AUTHOR. H. VILLARREAL.
003600 INSTALLATION. IBM Z/OS.
003700 DATE-WRITTEN. 19/03/1987.
003800 DATE-COMPILED. 19/03/1987.
003900 SECURITY. CONFIDENTIAL.
004000*****************************************************************
004100*                                                               *
004200*             E N V I R O N M E N T   D I V I S I O N           *
004300*                                                               *
004400*****************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     UPSI-0 IS SW-TRACE-SWITCH
004900                ON STATUS IS SW-TRACE-ON
005000                OFF STATUS IS SW-TRACE-OFF.
005100*****************************************************************
005200*                                                               *
005300*                      D A T A   D I V I S I O N                *
005400*                                                               *
005500*****************************************************************
005600 DATA DIVISION.
005700 WORKING-STORAGE SECTION.
005800*****************************************************************
005900*                    DEFINICION DE CONSTANTES                   *
006000*****************************************************************
006100 01  CT-CONSTANTES.
006200     05 CT-RUTINA                  PIC X(08) VALUE 'NE42RU01'.
006300     05 CT-CERO-4                  PIC S9(04) COMP VALUE ZERO.
006400     05 CT-FACTOR-MINIMO           PIC S9(01)V9(02) COMP-3
006500                                    VALUE 1.20.
006600     05 CT-FACTOR-MAXIMO           PIC S9(01)V9(02) COMP-3
006700                                    VALUE 1.50.
006800     05 CT-MAX-GERENTES            PIC S9(04) COMP VALUE 4.
006900     05 CT-TEXTO-BAJO              PIC X(24) VALUE
007000        'Earns less than expected'.
007100     05 CT-TEXTO-ALTO              PIC X(24) VALUE
007200        'Earns more than expected'.
007300     05 CT-TEXTO-LARGO-1           PIC X(39) VALUE
007400        'Too many managers in reporting line by'.
007500     05 CT-TEXTO-LARGO-2           PIC X(07) VALUE
007600        ' levels'.
007700*****************************************************************
007800*                    DEFINICION DE VARIABLES                    *
007900*****************************************************************
008000 01  WS-VARIABLES.
008100     05 WS-AVERAGE                 PIC S9(09)V9(02) COMP-3.
008200     05 WS-MIN-REQUIRED            PIC S9(09)V9(04) COMP-3.
008300     05 WS-MAX-ALLOWED             PIC S9(09)V9(04) COMP-3.
008400     05 WS-MGR-SALARY-4            PIC S9(09)V9(04) COMP-3.
008500     05 WS-EXTRA-MANAGERS          PIC S9(04) COMP.
008600     05 WS-EXTRA-ED                PIC Z(03)9.
008700     05 WS-EXTRA-ED-X REDEFINES WS-EXTRA-ED
008800                                    PIC X(04).
008900     05 WS-SCAN-IX                 PIC S9(04) COMP.
009000     05 WS-FND-IX                  PIC S9(04) COMP.
009100*****************************************************************
009200*          AREA DE TRAZA PARA EL SWITCH UPSI-0 DE SOPORTE       *
009300*****************************************************************
009400 01  WS-TRACE-AREA.
009500     05 WS-TRACE-AVERAGE           PIC 9(09)V99.
009600     05 WS-TRACE-AVERAGE-ED REDEFINES WS-TRACE-AVERAGE
009700                                    PIC ZZZZZZZZ9.99.
009800     05 WS-TRACE-MIN               PIC 9(09)V99.
009900     05 WS-TRACE-MIN-ED REDEFINES WS-TRACE-MIN
010000                                    PIC ZZZZZZZZ9.99.
010100     05 WS-TRACE-MAX               PIC 9(09)V99.
010200     05 WS-TRACE-MAX-ED REDEFINES WS-TRACE-MAX
010300                                    PIC ZZZZZZZZ9.99.
010400*****************************************************************
010500*                     DEFINICION DE LINKAGE                     *
010600*****************************************************************
010700 LINKAGE SECTION.
010800 01  LK-NE42RQ01.
010900     COPY NE42RQ01.
011000 01  LK-NE42ER01.
011100     COPY NE42ER01.
011200*****************************************************************
011300*                                                               *
011400*              P R O C E D U R E   D I V I S I O N              *
011500*                                                               *
011600*****************************************************************
011700 PROCEDURE DIVISION USING LK-NE42RQ01 LK-NE42ER01.
011800*****************************************************************
011900*                        0000-MAINLINE                          *
012000*****************************************************************
012100 0000-MAINLINE.
012200     PERFORM 1000-INICIO
012300        THRU 1000-INICIO-EXIT
012400     PERFORM 2000-PROCESO
012500        THRU 2000-PROCESO-EXIT
012600     PERFORM 3000-FIN.
012700*****************************************************************
012800*                         1000-INICIO                           *
012900*****************************************************************
013000 1000-INICIO.
013100     SET ER01-88-OK                TO TRUE
013200     MOVE CT-CERO-4                TO RQ01-FINDING-COUNT
013300     PERFORM 1100-CLEAR-FINDINGS
013400        THRU 1100-CLEAR-FINDINGS-EXIT
013500        VARYING WS-FND-IX FROM 1 BY 1
013600           UNTIL WS-FND-IX GREATER 2.
013700 1000-INICIO-EXIT.
013800     EXIT.
013900 1100-CLEAR-FINDINGS.
014000     SET RQ01-88-NO-DISCREPANCY (WS-FND-IX) TO TRUE
014100     MOVE SPACES        TO RQ01-ISSUE-TEXT (WS-FND-IX)
014200     MOVE ZERO          TO RQ01-DISCREPANCY (WS-FND-IX).
014300 1100-CLEAR-FINDINGS-EXIT.
014400     EXIT.
014500*****************************************************************
014600*                        2000-PROCESO                           *
014700*****************************************************************
014800* 02/04/2024 JOLMOS  NE42-0011 RQ01-FINDINGS RAISED TO 2 SO       NE420011
014900*                    BOTH OPCIONES CAN FILE A FINDING.
015000 2000-PROCESO.
015100     EVALUATE TRUE
015200         WHEN RQ01-88-SALARY-BAND
015300              PERFORM 2100-EVALUAR-BANDA-SALARIO
015400                 THRU 2100-EVALUAR-BANDA-SALARIO-EXIT
015500         WHEN RQ01-88-REPORTING-LINE
015600              PERFORM 2200-EVALUAR-LINEA-REPORTE
015700                 THRU 2200-EVALUAR-LINEA-REPORTE-EXIT
015800         WHEN OTHER
015900              SET ER01-88-ERROR       TO TRUE
016000              MOVE CT-RUTINA          TO ER01-PROGRAMA
016100              MOVE 'Invalid RQ01-OPCION value received.'
016200                                      TO ER01-MENSAJE
016300     END-EVALUATE
016400* 11/09/2024 RVERA  NE42-0022 UPSI-0 TRACE SWITCH ADDED.          NE420022
016500     IF SW-TRACE-ON
016600        PERFORM 9500-TRACE-DISPLAY
016700           THRU 9500-TRACE-DISPLAY-EXIT
016800     END-IF.
016900 2000-PROCESO-EXIT.
017000     EXIT.
017100*****************************************************************
017200*  2100-EVALUAR-BANDA-SALARIO - COMPARA EL SALARIO DEL GERENTE   *
017300*      CONTRA EL 120% Y EL 150% DEL PROMEDIO DE SUS SUBORDINADOS *
017400*      DIRECTOS.  SIN SUBORDINADOS NO HAY REGLA QUE EVALUAR.     *
017500*****************************************************************
017600 2100-EVALUAR-BANDA-SALARIO.
017700     IF RQ01-SUBORD-COUNT EQUAL CT-CERO-4
017800        CONTINUE
017900     ELSE
018000        COMPUTE WS-AVERAGE ROUNDED =
018100                RQ01-SUBORD-SALARY-TOTAL / RQ01-SUBORD-COUNT
018200        COMPUTE WS-MIN-REQUIRED = WS-AVERAGE * CT-FACTOR-MINIMO
018300        COMPUTE WS-MAX-ALLOWED  = WS-AVERAGE * CT-FACTOR-MAXIMO
018400        MOVE RQ01-MGR-SALARY       TO WS-MGR-SALARY-4
018500        IF WS-MGR-SALARY-4 LESS WS-MIN-REQUIRED
018600           ADD 1 TO RQ01-FINDING-COUNT
018700           MOVE CT-TEXTO-BAJO TO
018800                RQ01-ISSUE-TEXT (RQ01-FINDING-COUNT)
018900           SET RQ01-88-HAS-DISCREPANCY
019000                (RQ01-FINDING-COUNT)       TO TRUE
019100           COMPUTE RQ01-DISCREPANCY (RQ01-FINDING-COUNT) =
019200                   WS-MIN-REQUIRED - WS-MGR-SALARY-4
019300        END-IF
019400        IF WS-MGR-SALARY-4 GREATER WS-MAX-ALLOWED
019500           ADD 1 TO RQ01-FINDING-COUNT
019600           MOVE CT-TEXTO-ALTO TO
019700                RQ01-ISSUE-TEXT (RQ01-FINDING-COUNT)
019800           SET RQ01-88-HAS-DISCREPANCY
019900                (RQ01-FINDING-COUNT)       TO TRUE
020000           COMPUTE RQ01-DISCREPANCY (RQ01-FINDING-COUNT) =
020100                   WS-MGR-SALARY-4 - WS-MAX-ALLOWED
020200        END-IF
020300        MOVE WS-AVERAGE             TO WS-TRACE-AVERAGE
020400        MOVE WS-MIN-REQUIRED        TO WS-TRACE-MIN
020500        MOVE WS-MAX-ALLOWED         TO WS-TRACE-MAX
020600     END-IF.
020700 2100-EVALUAR-BANDA-SALARIO-EXIT.
020800     EXIT.
020900*****************************************************************
021000*  2200-EVALUAR-LINEA-REPORTE - SEÑALA AL EMPLEADO CUANDO SU     *
021100*      CADENA DE MANAGERS HASTA LA CIMA SOBREPASA 4 NIVELES.     *
021200*****************************************************************
021300 2200-EVALUAR-LINEA-REPORTE.
021400     IF RQ01-CHAIN-COUNT GREATER CT-MAX-GERENTES
021500        COMPUTE WS-EXTRA-MANAGERS =
021600                RQ01-CHAIN-COUNT - CT-MAX-GERENTES
021700        MOVE WS-EXTRA-MANAGERS       TO WS-EXTRA-ED
021800        MOVE 1                       TO WS-SCAN-IX
021900        PERFORM 2210-SKIP-LEADING-SPACE
022000           THRU 2210-SKIP-LEADING-SPACE-EXIT
022100           UNTIL WS-SCAN-IX GREATER 3
022200              OR WS-EXTRA-ED-X (WS-SCAN-IX:1) NOT EQUAL SPACE
022300        ADD 1 TO RQ01-FINDING-COUNT
022400        STRING CT-TEXTO-LARGO-1           DELIMITED BY SIZE
022500               WS-EXTRA-ED-X (WS-SCAN-IX:) DELIMITED BY SIZE
022600               CT-TEXTO-LARGO-2           DELIMITED BY SIZE
022700          INTO RQ01-ISSUE-TEXT (RQ01-FINDING-COUNT)
022800        SET RQ01-88-NO-DISCREPANCY
022900             (RQ01-FINDING-COUNT)       TO TRUE
023000     END-IF.
023100 2200-EVALUAR-LINEA-REPORTE-EXIT.
023200     EXIT.
023300 2210-SKIP-LEADING-SPACE.
023400     ADD 1 TO WS-SCAN-IX.
023500 2210-SKIP-LEADING-SPACE-EXIT.
023600     EXIT.
023700*****************************************************************
023800*       9500-TRACE-DISPLAY - TRAZA PARA SOPORTE DEL BATCH        *
023900*****************************************************************
024000 9500-TRACE-DISPLAY.
024100     DISPLAY 'NE42RU01 - AVG ' WS-TRACE-AVERAGE-ED
024200             ' MIN ' WS-TRACE-MIN-ED
024300             ' MAX ' WS-TRACE-MAX-ED.
024400 9500-TRACE-DISPLAY-EXIT.
024500     EXIT.
024600*****************************************************************
024700*                           3000-FIN                            *
024800*****************************************************************
024900 3000-FIN.
025000     GOBACK.
025100
025200
