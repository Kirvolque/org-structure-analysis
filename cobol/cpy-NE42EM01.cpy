000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NE42EM01                                   *
000400*                                                                *
000500* DESCRIPCION:  LAYOUT DE UN REGISTRO DEL MAESTRO DE EMPLEADOS   *
000600*               USADO POR LA AUDITORIA DE ESTRUCTURA ORGANICA.   *
000700*                                                                *
000800* -------------------------------------------------------------- *
000900*                                                                *
001000*           LONGITUD : 076 POSICIONES.                          *
001100*           PREFIJO  : EM01.                                    *
001200*                                                                *
001300******************************************************************
001400* 06/02/2024 RVERA    NE42-0001  VERSION INICIAL.                  *
001500* 14/05/2024 RVERA    NE42-0014  AGREGADO EM01-HAS-MANAGER PARA    *
001600*                                EVITAR PROBAR CEROS/BLANCOS EN  *
001700*                                CADA RUTINA LLAMANTE.           *
001800******************************************************************
001900     05  NE42EM01.
002000         10  EM01-EMP-ID                  PIC 9(06).
002100         10  EM01-FIRST-NAME               PIC X(20).
002200         10  EM01-LAST-NAME                PIC X(20).
002300         10  EM01-SALARY                   PIC S9(09)V9(02)
002400                                            COMP-3.
002500         10  EM01-MANAGER-ID               PIC 9(06).
002600* 14/05/2024 RVERA  NE42-0014 ADDED - AVOID 0/BLANK TESTS.        NE420014
002700         10  EM01-HAS-MANAGER              PIC X(01).
002800             88  EM01-88-NO-MANAGER                VALUE 'N'.
002900             88  EM01-88-HAS-MANAGER               VALUE 'Y'.
003000         10  FILLER                        PIC X(17).
003100
003200
