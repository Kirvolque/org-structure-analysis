000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NE42RQ01                                   *
000400*                                                                *
000500* DESCRIPCION:  AREA DE COMUNICACION PARA EL MOTOR DE REGLAS DE  *
000600*               SALARIO Y LARGO DE LINEA DE REPORTE (NE42RU01).  *
000700*               RQ01-OPCION SELECCIONA LA REGLA A EVALUAR IGUAL  *
000800*               QUE EL ESQUEMA DE OPCION DE LAS RUTINAS CRUD.    *
000900*                                                                *
001000* -------------------------------------------------------------- *
001100*                                                                *
001200*           LONGITUD : 160 POSICIONES.                          *
001300*           PREFIJO  : RQ01.                                    *
001400*                                                                *
001500******************************************************************
001600* 09/02/2024 RVERA    NE42-0003  VERSION INICIAL.                  *
001700* 02/04/2024 JOLMOS   NE42-0011  RQ01-FINDINGS PASA DE 1 A 2       *
001800*                                OCURRENCIAS (ALTO Y BAJO NO SE  *
001900*                                EXCLUYEN EN EL MISMO EMPLEADO). *
002000******************************************************************
002100     05  NE42RQ01.
002200         10  RQ01-OPCION                   PIC X(01).
002300             88  RQ01-88-SALARY-BAND               VALUE 'S'.
002400             88  RQ01-88-REPORTING-LINE             VALUE 'R'.
002500         10  RQ01-MGR-SALARY               PIC S9(09)V9(02)
002600                                            COMP-3.
002700         10  RQ01-SUBORD-COUNT             PIC S9(04) COMP.
002800         10  RQ01-SUBORD-SALARY-TOTAL      PIC S9(09)V9(02)
002900                                            COMP-3.
003000         10  RQ01-CHAIN-COUNT              PIC S9(04) COMP.
003100         10  RQ01-FINDING-COUNT            PIC S9(02) COMP.
003200* 02/04/2024 JOLMOS  NE42-0011 RAISED FROM 1 TO 2.                NE420011
003300         10  RQ01-FINDINGS OCCURS 2 TIMES.
003400             15  RQ01-ISSUE-TEXT           PIC X(60).
003500             15  RQ01-DISCREPANCY-SW       PIC X(01).
003600                 88  RQ01-88-NO-DISCREPANCY        VALUE 'N'.
003700                 88  RQ01-88-HAS-DISCREPANCY       VALUE 'Y'.
003800             15  RQ01-DISCREPANCY          PIC S9(09)V9(04)
003900                                            COMP-3.
004000         10  FILLER                        PIC X(05).
004100
004200
